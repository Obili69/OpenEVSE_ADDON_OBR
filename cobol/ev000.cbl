000100****************************************************************
000200*                                                               *
000300*                SITE LOAD ALLOCATOR - BATCH DRIVER             *
000400*        READS ONE TIME-ORDERED CYCLE FILE, ALLOCATES           *
000500*        CHARGING CURRENT PER STATION, WRITES COMMANDS          *
000600*        AND A PER-CYCLE SUMMARY.                               *
000700*                                                               *
000800****************************************************************
000900*
001000  IDENTIFICATION          DIVISION.
001100*===============================
001200*
001300**
001400       PROGRAM-ID.         EV000.
001500**
001600     AUTHOR.             ELEANOR J. MARSH.
001700**
001800     INSTALLATION.       APPLEWOOD COMPUTERS - SITE SYSTEMS GROUP.
001900**
002000     DATE-WRITTEN.       14/03/1989.
002100**
002200     DATE-COMPILED.
002300**
002400     SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, APPLEWOOD
002500                         COMPUTERS.  COMPANY CONFIDENTIAL, INTERNAL
002600                         USE ONLY - NOT FOR RESALE OR DISTRIBUTION.
002700**
002800     REMARKS.            ORIGINALLY WRITTEN AS THE SITE DEMAND-LOAD
002900                         SHEDDING BATCH FOR THE HATFIELD WORKS (CYCLED
003000                         THE BOILER-HOUSE RING MAINS OFF A CLAMP-ON
003100                         CURRENT READING AND A FIXED PRIORITY LIST).
003200                         REBUILT 2025/26 TO ALLOCATE EV CHARGER CURRENT
003300                         INSTEAD OF RING MAINS, AGAINST A SOLAR (PV)
003400                         READING INSTEAD OF A CLAMP METER, KEEPING THE
003500                         SAME CYCLE-FILE / COMMAND-FILE SHAPE.
003600**
003700* VERSION    - SEE PROG-NAME IN WORKING-STORAGE.
003800* CALLED MODULES - NONE, ALL LOGIC IS LOCAL TO THIS PROGRAM.
003900* FILES USED -
004000*         CYCLES.    INPUT  - CYCLE HEADER + STATION DETAIL.
004100*         COMMANDS.  OUTPUT - SETPOINT COMMAND PER STATION.
004200*         SUMMARY.   OUTPUT - CYCLE SUMMARY + RUN TOTALS.
004300*         STATEFL.   IN/OUT - PERSISTED MODE & TUNING.
004400**
004500* CHANGES:
004600* 14/03/89 KJP -        CREATED AS SL-SHED.  SITE DEMAND-LOAD SHEDDING,
004700*                       ONE CLAMP METER, FIXED PRIORITY RING MAIN LIST.
004800* 02/09/91 KJP -        ADDED SECOND SITE (LUTON) - SITE ID PARM ADDED
004900*                       TO THE CYCLE FILE, RING MAIN TABLE NOW KEYED.
005000* 19/06/94 DWB -        RING MAIN TABLE WIDENED 8 TO 16 ENTRIES, LUTON
005100*                       HAS MORE CIRCUITS THAN HATFIELD DID.
005200* 11/01/99 DWB -    Y2K FOUR-DIGIT YEAR IN CYCLE TIMESTAMP AND ON THE
005300*                       PERSISTED STATE FILE.  TWO-DIGIT YEAR FIELDS
005400*                       RETIRED THROUGHOUT.
005500* 23/02/99 DWB -        Y2K FOLLOW-UP - ROLLOVER TEST RUN CLEAN FOR
005600*                       31/12/99 -> 01/01/2000 BOUNDARY, NO FIX NEEDED.
005700* 07/05/03 RTH -        LUTON SITE DECOMMISSIONED, LUTON-ONLY TABLE
005800*                       ENTRIES REMOVED.  SINGLE SITE AGAIN.
005900* 30/11/09 RTH -        PORTED TO OPEN COBOL, RING-MAIN HARDWARE CALLS
006000*                       REPLACED WITH A PLAIN SETPOINT COMMAND FILE SO
006100*                       THE PROGRAM COULD RUN OFF-SITE FOR TESTING.
006200* 16/08/18 MSL -        RELAY BOARD FINALLY RETIRED - THIS HAD BEEN A
006300*                       STRAIGHT ON/OFF SHEDDER FOR 29 YEARS.
006400* 29/12/25 EJM - 1.0.00 REBUILD FOR THE EV / PV PILOT.  KEPT THE CYCLE
006500*                       FILE SHAPE, REPLACED RING MAINS WITH CHARGING
006600*                       STATIONS AND THE CLAMP READING WITH THE
006700*                       INVERTER'S GRID-POWER READING.  RENAMED SL-SHED
006800*                       TO EV000.
006900* 09/01/26 EJM - 1.0.01 ADDED THE OVERBOOKING BONUS (DD030) - PILOT
007000*                       FEEDBACK WAS THAT SPARE SITE CAPACITY SHOULD
007100*                       GO TO A STATION ALREADY CHARGING, NOT SIT IDLE
007200*                       EV0004.
007300* 21/01/26 EJM - 1.0.02 CLOUD-VARIANCE DETECTION ADDED TO CC030 -
007400*                       WITHOUT IT A SINGLE PASSING CLOUD WAS DROPPING
007500*                       THE PV-ONLY BUDGET TO ZERO FOR A WHOLE CYCLE
007600*                       EV0006.
007700* 03/02/26 EJM - 1.0.03 DISABLE TRANSITION (BB030) NOW CLEARS EVERY
007800*                       STATION'S LAST-SENT SETPOINT SO RE-ENABLING
007900*                       ALWAYS RE-SENDS, NOT JUST THE ONES THAT MOVED
008000*                       EV0028.
008100* 19/02/26 EJM - 1.0.04 STA-LAST-SEEN-AGE WIDENED, SEE WSEVCYC.COB
008200*                       CHANGE LOG EV0041.
008300* 02/03/26 EJM - 1.0.05 RAMP-UP LIMITING (DD050) CORRECTED TO COMPARE
008400*                       AGAINST LAST FINAL ALLOCATION, NOT LAST SENT
008500*                       SETPOINT - THE TWO DRIFT APART UNDER HYSTERESIS
008600*                       EV0052.
008610* 09/08/26 EJM - 1.0.06 CC000 REORDERED SO THE STALE-PV CHECK (CC020)
008620*                       RUNS AGAINST LAST CYCLE'S READING INSTEAD OF
008630*                       THIS CYCLE'S OWN, WHICH HAD MADE IT IMPOSSIBLE
008640*                       TO GO STALE  EV0056.  HYST/RAMP TUNING FIELDS
008650*                       IN WSEVSTA.COB TAKEN OFF COMP-3 AND GG020'S
008660*                       ZERO-CHECK REWRITTEN DIRECT, NOT VIA A COMBINED
008670*                       VIEW  EV0057/EV0058.  SAME CYCLES/SUMMARY
008680*                       COMP/COMP-3 FIELDS FIXED IN WSEVCYC.COB AND
008690*                       WSEVSUM.COB - BOTH ARE LINE SEQUENTIAL FILES.
008700**
008800*
008900**************************************************************************
009000*
009100  ENVIRONMENT             DIVISION.
009200*===============================
009300*
009400  COPY "ENVDIV.COB".
009500*
009600  INPUT-OUTPUT            SECTION.
009700  FILE-CONTROL.
009800      COPY "SELEVCYC.COB".
009900      COPY "SELEVCMD.COB".
010000      COPY "SELEVSUM.COB".
010100      COPY "SELEVSTA.COB".
010200*
010300  DATA                    DIVISION.
010400*===============================
010500*
010600  FILE SECTION.
010700*
010800  COPY "FDEVCYC.COB".
010900  COPY "FDEVCMD.COB".
011000  COPY "FDEVSUM.COB".
011100  COPY "FDEVSTA.COB".
011200*
011300  WORKING-STORAGE SECTION.
011400*-----------------------
011500  77  PROG-NAME               PIC X(17) VALUE "EV000 (1.0.06)".
011600*
011700  COPY "WSEVNAM.COB".
011800  COPY "WSEVTAB.COB".
011900  COPY "WSEVCALC.COB".
012000*
012100  01  WS-FILE-STATUS.
012200      03  EV-CYC-STATUS           PIC XX.
012300      03  EV-CMD-STATUS           PIC XX.
012400      03  EV-SUM-STATUS           PIC XX.
012500      03  EV-STA-STATUS           PIC XX.
012600      03  FILLER                  PIC X(4).
012700*
012800  01  WS-SUBSCRIPTS.
012900      03  WS-DETAIL-IDX           PIC 9(2)   COMP.
013000      03  WS-FOUND-IDX            PIC 9(2)   COMP.
013100      03  EV-FOUND-SW             PIC X      VALUE "N".
013200          88  EV-ENTRY-FOUND          VALUE "Y".
013300      03  FILLER                  PIC X(4).
013400*
013500  01  WS-DISPATCH-WORK.
013600      03  WS-SETPOINT-AMPS        PIC 9(2)        COMP.
013700      03  WS-ACTION               PIC X(8).
013800      03  FILLER                  PIC X(4).
013900*
014000  01  WS-RAMP-WORK.
014100*
014200*   PRIOR CYCLE'S FINAL ALLOCATION PER STATION, SAVED OFF BY DD005
014300*   BEFORE DD020 OVERWRITES STB-LAST-FINAL-ALLOC WITH THIS CYCLE'S
014400*   EQUAL SHARE - THE RAMP LIMIT (DD050) NEEDS BOTH VALUES.
014500*
014600      03  WS-PRIOR-ALLOC          OCCURS 20 TIMES
014700                                   PIC 9(3)V9  COMP-3.
014800      03  WS-NEW-ALLOC-BEFORE-RAMP  PIC 9(3)V9  COMP-3.
014900      03  FILLER                  PIC X(6).
015000*
015100  01  ERROR-MESSAGES.
015200* SYSTEM WIDE
015300      03  EV001           PIC X(40)
015350                          VALUE "EV001 CYCLE FILE NOT FOUND - ABORTING".
015400      03  EV002           PIC X(40)
015450                    VALUE "EV002 UNEXPECTED STATUS ON CYCLE-FILE".
015500*
015600  01  ERROR-CODE          PIC 999.
015700*
015800  PROCEDURE  DIVISION.
015900*====================
016000*
016100  AA000-MAIN                  SECTION.
016200***********************************
016300      PERFORM  AA005-OPEN-FILES.
016400      PERFORM  AA010-RESTORE-STATE.
016500      PERFORM  BB000-PROCESS-CYCLE  THRU  BB000-EXIT
016600               UNTIL  EV-EOF.
016700      PERFORM  AA090-END-OF-JOB.
016800      GOBACK.
016900*
017000  AA000-EXIT.  EXIT SECTION.
017100*
017200  AA005-OPEN-FILES             SECTION.
017300*************************************
017400*
017500* CYCLE-FILE MUST EXIST - NO INPUT MEANS NOTHING TO ALLOCATE.
017600*
017700      OPEN     INPUT    CYCLE-FILE.
017800      IF       EV-CYC-STATUS NOT = "00"
017900               DISPLAY  EV001
018000               DISPLAY  EV-CYC-STATUS
018100               MOVE     1 TO ERROR-CODE
018200               STOP     RUN.
018300*
018400      OPEN     OUTPUT   COMMAND-FILE.
018500      OPEN     OUTPUT   SUMMARY-FILE.
018600*
018700  AA005-EXIT.  EXIT SECTION.
018800*
018900  AA010-RESTORE-STATE           SECTION.
019000**************************************
019100*
019200* STATE-PERSISTENCE - STEP 1 OF THE BATCH FLOW.  A FIRST EVER RUN
019300* HAS NO STATE FILE, EV-STA-STATUS COMES BACK 35 (FILE NOT FOUND)
019400* AND THE SITE CONFIGURATION DEFAULTS IN WSEVNAM.COB AND
019500* SWI-LAST-MODE'S OWN VALUE CLAUSE (WSEVTAB.COB) SIMPLY STAND.
019600*
019700      OPEN     INPUT    STATE-FILE.
019750      IF       EV-STA-STATUS NOT = "00"
019760               GO TO    AA010-EXIT.
019800      READ     STATE-FILE.
019900      IF       EV-STA-STATUS = "00"
020000               PERFORM  GG010-READ-STATE.
020300      CLOSE    STATE-FILE.
020400*
020500  AA010-EXIT.  EXIT SECTION.
020600*
020700  AA090-END-OF-JOB              SECTION.
020800**************************************
020900*
021000* BATCH FLOW STEP 3 - PERSIST FINAL TUNING, CLOSE DOWN, REPORT.
021100*
021200      PERFORM  GG020-WRITE-STATE.
021300*
021400      CLOSE    CYCLE-FILE.
021500      CLOSE    COMMAND-FILE.
021600      CLOSE    SUMMARY-FILE.
021700*
021800      MOVE     CLC-CYCLES-PROCESSED    TO  TOT-CYCLES-PROCESSED.
021900      MOVE     CLC-CNT-SET             TO  TOT-COMMANDS-SET.
022000      MOVE     CLC-CNT-PAUSE           TO  TOT-COMMANDS-PAUSE.
022100      MOVE     CLC-CNT-NOCHANGE        TO  TOT-COMMANDS-NOCHANGE.
022200      MOVE     CLC-CNT-DISABLE         TO  TOT-COMMANDS-DISABLE.
022300      MOVE     CLC-MAX-ALLOC-SEEN      TO  TOT-MAX-ALLOC-AMPS.
022400*
022500      OPEN     EXTEND   SUMMARY-FILE.
022600      WRITE    EV-SUMMARY-TOTALS-RECORD.
022700      CLOSE    SUMMARY-FILE.
022800*
022900      DISPLAY  "EV000 COMPLETE - CYCLES " CLC-CYCLES-PROCESSED
023000               " MAX ALLOC " CLC-MAX-ALLOC-SEEN
023100               " SET/PAUSE/NOCHANGE/DISABLE "
023200               CLC-CNT-SET "/" CLC-CNT-PAUSE "/"
023300               CLC-CNT-NOCHANGE "/" CLC-CNT-DISABLE.
023400*
023500  AA090-EXIT.  EXIT SECTION.
023600*
023700  BB000-PROCESS-CYCLE           SECTION.
023800**************************************
023900*
024000* ONE ITERATION = ONE MEASUREMENT CYCLE (BATCH FLOW STEP 2).
024100*
024200      READ     CYCLE-FILE
024300      AT END
024400               MOVE     "Y" TO SWI-EOF-SWITCH
024500               GO TO    BB000-EXIT.
024600*
024700      IF       CYC-REC-TYPE NOT = "C"
024800*            DEFENSIVE - A DETAIL RECORD OUT OF SEQUENCE, SKIP IT.
024900               GO TO    BB000-EXIT.
025000*
025100      ADD      1 TO CLC-CYCLES-PROCESSED.
025200      MOVE     ZERO  TO  CLC-TOTAL-ALLOC-AMPS.
025300      MOVE     ZERO  TO  SWI-CLOUD-FLAG.
025400      MOVE     ZERO  TO  SWI-STALE-FLAG.
025500      MOVE     CYC-MODE  TO  SWI-LAST-MODE.
025600*
025700      PERFORM  BB010-READ-STATION-DETAILS.
025800      PERFORM  BB020-UPDATE-PV-HISTORY.
025900      PERFORM  BB030-CHECK-DISABLE.
026000      IF       CYC-ENABLE-FLAG = "N"
026100               PERFORM  BB060-WRITE-SUMMARY
026200               MOVE     CYC-ENABLE-FLAG  TO  SWI-PRIOR-ENABLE-FLAG
026300               GO TO    BB000-EXIT.
026400*
026500      PERFORM  DD000-COMPUTE-ALLOCATIONS  THRU  DD000-EXIT.
026600      PERFORM  BB050-DISPATCH-SETPOINTS.
026700      PERFORM  BB060-WRITE-SUMMARY.
026800*
026900      MOVE     CYC-ENABLE-FLAG  TO  SWI-PRIOR-ENABLE-FLAG.
027100*
027200  BB000-EXIT.
027300      EXIT     SECTION.
027400*
027500  BB010-READ-STATION-DETAILS    SECTION.
027600**************************************
027700*
027800* STEP 2A - REFRESH THE WORKING TABLE FROM THIS CYCLE'S DETAIL
027900* RECORDS.  STA-ID ALREADY ON THE TABLE KEEPS ITS TIMERS AND LAST
028000* ALLOCATION; A NEW STA-ID GETS A FRESH ENTRY.
028100*
028200      MOVE     ZERO TO WS-DETAIL-IDX.
028300      PERFORM  BB011-READ-ONE-DETAIL  THRU  BB011-EXIT
028400               VARYING  WS-DETAIL-IDX FROM 1 BY 1
028500               UNTIL    WS-DETAIL-IDX > CYC-STATION-COUNT.
028600*
028700  BB010-EXIT.  EXIT SECTION.
028800*
028900  BB011-READ-ONE-DETAIL.
029000      READ     CYCLE-FILE
029100      AT END
029200               MOVE     "Y" TO SWI-EOF-SWITCH
029300               GO TO    BB011-EXIT.
029400*
029500      IF       STA-REC-TYPE NOT = "S"
029600               GO TO    BB011-EXIT.
029700*
029800      MOVE     "N"  TO  EV-FOUND-SW.
029900      MOVE     ZERO TO  WS-FOUND-IDX.
030000      PERFORM  BB012-SEARCH-TABLE
030100               VARYING  STB-IDX FROM 1 BY 1
030200               UNTIL    STB-IDX > STB-COUNT OR EV-ENTRY-FOUND.
030300*
030400      IF       NOT EV-ENTRY-FOUND
030500               ADD      1 TO STB-COUNT
030600               MOVE     STB-COUNT TO WS-FOUND-IDX
030700               MOVE     ZERO      TO STB-LAST-FINAL-ALLOC (WS-FOUND-IDX)
030800               MOVE     ZERO      TO STB-LAST-SENT-SETPOINT (WS-FOUND-IDX)
030900               MOVE     "N"  TO STB-PAUSE-TIMER-RUNNING (WS-FOUND-IDX)
031000               MOVE     "N"  TO STB-RAMP-TIMER-RUNNING (WS-FOUND-IDX).
031100*
031200      MOVE     STA-ID              TO  STB-ID (WS-FOUND-IDX).
031300      MOVE     STA-NAME            TO  STB-NAME (WS-FOUND-IDX).
031400      MOVE     STA-VEHICLE-CONN    TO  STB-VEHICLE-CONN (WS-FOUND-IDX).
031500      PERFORM  FF000-MAP-STATION-STATE.
031600*
031700  BB011-EXIT.
031800      EXIT.
031900*
032000  BB012-SEARCH-TABLE.
032100      IF       STB-ID (STB-IDX) = STA-ID
032200               MOVE     "Y"      TO EV-FOUND-SW
032300               MOVE     STB-IDX  TO WS-FOUND-IDX.
032400*
032500  BB020-UPDATE-PV-HISTORY       SECTION.
032600**************************************
032700*
032800* STEP 2B - PV-MONITOR: SIGNED GRID READING -> SURPLUS -> HISTORY.
032900*
033000      PERFORM  CC000-UPDATE-PV-SAMPLE  THRU  CC000-EXIT.
033100*
033200  BB020-EXIT.  EXIT SECTION.
033300*
033400  BB030-CHECK-DISABLE           SECTION.
033500**************************************
033600*
033700* STEP 2C - ONE DISABLE PER STATION ON THE Y -> N TRANSITION ONLY.
033800*
033900      IF       CYC-ENABLE-FLAG = "N" AND SWI-PRIOR-ENABLE-FLAG NOT = "N"
034000               PERFORM  BB031-EMIT-ONE-DISABLE
034100                        VARYING  STB-IDX FROM 1 BY 1
034200                        UNTIL    STB-IDX > STB-COUNT.
034300*
034400  BB030-EXIT.  EXIT SECTION.
034500*
034600  BB031-EMIT-ONE-DISABLE.
034700      MOVE     CYC-TIMESTAMP          TO  CMD-TIMESTAMP.
034800      MOVE     STB-ID (STB-IDX)       TO  CMD-STATION-ID.
034900      MOVE     "DISABLE"              TO  CMD-ACTION.
035000      MOVE     ZERO                   TO  CMD-SETPOINT-AMPS.
035100      MOVE     STB-STATE-NAME (STB-IDX)  TO  CMD-STATE.
035200      WRITE    EV-SETPOINT-COMMAND-RECORD.
035300      ADD      1 TO CLC-CNT-DISABLE.
035400      MOVE     ZERO TO STB-LAST-SENT-SETPOINT (STB-IDX).
035500      MOVE     "N"  TO STB-PAUSE-TIMER-RUNNING (STB-IDX).
035600      MOVE     "N"  TO STB-RAMP-TIMER-RUNNING (STB-IDX).
035700*
035800  BB050-DISPATCH-SETPOINTS      SECTION.
035900**************************************
036000*
036100* STEP 2E - SETPOINT-DISPATCHER, ONE DECISION PER ACTIVE STATION.
036200*
036300      PERFORM  EE000-DISPATCH-STATION  THRU  EE000-EXIT
036400               VARYING  STB-IDX FROM 1 BY 1
036500               UNTIL    STB-IDX > STB-COUNT.
036600*
036700  BB050-EXIT.  EXIT SECTION.
036800*
036900  BB060-WRITE-SUMMARY           SECTION.
037000**************************************
037100*
037200* STEP 2F - ONE CYCLE-SUMMARY RECORD, AND ROLL THE GRAND TOTALS.
037300*
037400      MOVE     CYC-TIMESTAMP            TO  SUM-TIMESTAMP.
037500      IF       CYC-MODE = "P"
037600               MOVE  "PV-ONLY"          TO  SUM-MODE
037700      ELSE
037800               MOVE  "PV-PLUS-GRID"     TO  SUM-MODE.
037900      MOVE     CLC-BUDGET-AMPS          TO  SUM-BUDGET-AMPS.
038000      MOVE     CLC-TOTAL-ALLOC-AMPS     TO  SUM-TOTAL-ALLOC-AMPS.
038100      MOVE     CLC-ACTIVE-COUNT         TO  SUM-ACTIVE-COUNT.
038200      MOVE     SWI-CLOUD-FLAG           TO  SUM-CLOUD-FLAG.
038300      MOVE     SWI-STALE-FLAG           TO  SUM-STALE-FLAG.
038400      WRITE    EV-CYCLE-SUMMARY-RECORD.
038500*
038600      IF       CLC-TOTAL-ALLOC-AMPS > CLC-MAX-ALLOC-SEEN
038700               MOVE  CLC-TOTAL-ALLOC-AMPS TO CLC-MAX-ALLOC-SEEN.
038800*
038900  BB060-EXIT.  EXIT SECTION.
039000*
039100**************************************************************************
039200*   PV-MONITOR
039300**************************************************************************
039400*
039500  CC000-UPDATE-PV-SAMPLE        SECTION.
039600**************************************
039610*
039620*   CC020 MUST RUN BEFORE CC010 APPENDS THIS CYCLE'S OWN READING -
039630*   IT IS TESTING WHETHER A FRESH READING HAD ARRIVED BY THE TIME
039640*   THIS CYCLE STARTED, AGAINST LAST CYCLE'S PVH-LAST-UPDATE-TIME,
039650*   NOT AGAINST ITSELF  EV0056.
039660*
039700      PERFORM  CC020-CHECK-STALE.
039800      PERFORM  CC010-APPEND-PV-SAMPLE.
039900      PERFORM  CC030-CHECK-CLOUD.
040000      PERFORM  CC040-COMPUTE-AVAILABLE-AMPS  THRU  CC040-EXIT.
040100*
040200  CC000-EXIT.  EXIT SECTION.
040300*
040400  CC010-APPEND-PV-SAMPLE.
040500*
040600*   BUILD THE SIGNED GRID READING FIRST, THEN SURPLUS IS THE
040700*   MAGNITUDE ONLY WHEN EXPORTING (NEGATIVE), ELSE ZERO.
040800*
040900      IF       CYC-GRID-POWER-SIGN = "-"
041000               COMPUTE  EV-CYCLE-GRID-SIGNED = 0 - CYC-GRID-POWER-W
041100      ELSE
041200               MOVE     CYC-GRID-POWER-W  TO  EV-CYCLE-GRID-SIGNED.
041300*
041400      IF       EV-CYCLE-GRID-SIGNED < 0
041500               COMPUTE  PVH-SURPLUS-W (1) = 0 - EV-CYCLE-GRID-SIGNED
041600      ELSE
041700               MOVE     ZERO              TO  PVH-SURPLUS-W (1).
041800*
041900*   SHIFT THE HISTORY DOWN TO MAKE ROOM FOR THE NEWEST SAMPLE AT (1) -
042000*   OLDEST SAMPLE FALLS OFF THE END OF THE TABLE.
042100*
042200      PERFORM  CC011-SHIFT-ENTRY
042300               VARYING  PVH-IDX FROM 14 BY -1
042400               UNTIL    PVH-IDX < 2.
042500*
042600      MOVE     CYC-TIMESTAMP       TO  PVH-SAMPLE-TIME (1).
042700      MOVE     CYC-TIMESTAMP       TO  PVH-LAST-UPDATE-TIME.
042800      IF       PVH-COUNT < 14
042900               ADD      1 TO PVH-COUNT.
043000*
043100*   DROP SAMPLES OLDER THAN CFG-CLOUD-DETECTION-WINDOW.
043200*
043300      PERFORM  CC012-AGE-OUT-ONE
043400               VARYING  PVH-IDX FROM PVH-COUNT BY -1
043500               UNTIL    PVH-IDX < 1.
043600*
043700  CC011-SHIFT-ENTRY.
043800      MOVE     PVH-SURPLUS-W (PVH-IDX - 1)    TO  PVH-SURPLUS-W (PVH-IDX).
043900      MOVE     PVH-SAMPLE-TIME (PVH-IDX - 1) TO PVH-SAMPLE-TIME (PVH-IDX).
044000*
044100  CC012-AGE-OUT-ONE.
044200      IF       CYC-TIMESTAMP - PVH-SAMPLE-TIME (PVH-IDX)
044300                   > CFG-CLOUD-DETECTION-WINDOW
044400               IF       PVH-IDX = PVH-COUNT
044500                        SUBTRACT 1 FROM PVH-COUNT.
044600*
044700  CC020-CHECK-STALE.
044800*
044900*   STALE IF NO UPDATE WITHIN CFG-PV-STALE-TIMEOUT, OR NEVER UPDATED -
044910*   RUN FROM CC000 BEFORE CC010, SO PVH-LAST-UPDATE-TIME/PVH-COUNT
044920*   HERE ARE STILL LAST CYCLE'S, NOT THIS CYCLE'S OWN  EV0056.
045000*
045100      MOVE     "N" TO SWI-STALE-FLAG.
045200      IF       PVH-COUNT = 0
045300               MOVE  "Y" TO SWI-STALE-FLAG
045400      ELSE
045500               IF    CYC-TIMESTAMP - PVH-LAST-UPDATE-TIME
045600                        > CFG-PV-STALE-TIMEOUT
045700                     MOVE  "Y" TO SWI-STALE-FLAG.
045800*
045900  CC030-CHECK-CLOUD.
046000*
046100*   CLOUD WHEN >= 3 SAMPLES AND POPULATION VARIANCE OF THE HISTORY
046200*   EXCEEDS THE THRESHOLD.  VARIANCE = SUM((V-MEAN)**2) / N, WHOLE
046300*   WATTS SQUARED, COMPARED STRICTLY GREATER THAN.
046400*
046500      MOVE     "N" TO SWI-CLOUD-FLAG.
046600      MOVE     ZERO TO CLC-CLOUD-SUM-W  CLC-CLOUD-SUMSQ-W.
046700      IF       PVH-COUNT >= 3
046800               PERFORM  CC031-ACCUMULATE-SUMS
046900                        VARYING  PVH-IDX FROM 1 BY 1
047000                        UNTIL    PVH-IDX > PVH-COUNT
047100               DIVIDE   CLC-CLOUD-SUM-W  BY  PVH-COUNT
047200                        GIVING  CLC-CLOUD-MEAN  ROUNDED
047300               COMPUTE  CLC-CLOUD-VARIANCE ROUNDED =
047400                        (CLC-CLOUD-SUMSQ-W / PVH-COUNT)
047500                        - (CLC-CLOUD-MEAN * CLC-CLOUD-MEAN)
047600               IF       CLC-CLOUD-VARIANCE > CFG-CLOUD-VARIANCE-THRESHOLD
047700                        MOVE  "Y" TO SWI-CLOUD-FLAG.
047800*
047900  CC031-ACCUMULATE-SUMS.
048000*
048100*   SUMMED VIA THE FLAT REDEFINITION, PVF-VALUES, RATHER THAN
048200*   WALKING THE PVH-ENTRY GROUP ITEM BY ITEM.
048300*
048400      ADD      PVF-VALUES (PVH-IDX)  TO  CLC-CLOUD-SUM-W.
048500      COMPUTE  CLC-CLOUD-SUMSQ-W  =  CLC-CLOUD-SUMSQ-W
048600               + (PVF-VALUES (PVH-IDX) * PVF-VALUES (PVH-IDX)).
048700*
048800  CC040-COMPUTE-AVAILABLE-AMPS.
048900*
049000*   WATTS-PER-AMP = CFG-VOLTAGE X CFG-PHASES.  CLOUD USES THE MINIMUM
049100*   HISTORY VALUE (CONSERVATIVE), FLOORED AT ZERO.
049200*
049300      IF       SWI-STALE-FLAG = "Y"
049400               MOVE     ZERO  TO  CLC-BUDGET-AMPS
049500               GO TO    CC040-EXIT.
049600*
049700      IF       SWI-CLOUD-FLAG = "Y"
049800               MOVE     PVH-SURPLUS-W (1)  TO  CLC-CLOUD-MIN
049900               PERFORM  CC041-FIND-MINIMUM
050000                        VARYING  PVH-IDX FROM 2 BY 1
050100                        UNTIL    PVH-IDX > PVH-COUNT
050200               COMPUTE  CLC-BUDGET-AMPS  ROUNDED  =
050300                        CLC-CLOUD-MIN / (CFG-VOLTAGE * CFG-PHASES)
050400               IF       CLC-BUDGET-AMPS < 0
050500                        MOVE  ZERO TO CLC-BUDGET-AMPS
050600               GO TO    CC040-EXIT.
050700*
050800      COMPUTE  CLC-BUDGET-AMPS  ROUNDED  =
050900               PVH-SURPLUS-W (1) / (CFG-VOLTAGE * CFG-PHASES).
051000*
051100  CC040-EXIT.
051200      EXIT.
051300*
051400  CC041-FIND-MINIMUM.
051500      IF       PVH-SURPLUS-W (PVH-IDX) < CLC-CLOUD-MIN
051600               MOVE  PVH-SURPLUS-W (PVH-IDX)  TO  CLC-CLOUD-MIN.
051700*
051800**************************************************************************
051900*   LOAD-ALLOCATOR
052000**************************************************************************
052100*
052200  DD000-COMPUTE-ALLOCATIONS     SECTION.
052300**************************************
052400*
052500* BUSINESS RULES, STEPS 1-5.  IF NO ACTIVE STATION, NOTHING TO DO.
052600*
052700      PERFORM  DD070-COUNT-ACTIVE.
052800      IF       CLC-ACTIVE-COUNT = 0
052900               MOVE  ZERO TO CLC-TOTAL-ALLOC-AMPS
053000               GO TO DD000-EXIT.
053100*
053200      PERFORM  DD005-SAVE-PRIOR-ALLOC
053300               VARYING  STB-IDX FROM 1 BY 1
053400               UNTIL    STB-IDX > STB-COUNT.
053500      PERFORM  DD010-SET-BUDGET.
053600      PERFORM  DD020-EQUAL-SHARE.
053700      PERFORM  DD030-OVERBOOKING-BONUS.
053800      PERFORM  DD040-MINIMUM-HYSTERESIS  THRU  DD040-EXIT
053900               VARYING  STB-IDX FROM 1 BY 1
054000               UNTIL    STB-IDX > STB-COUNT.
054100      PERFORM  DD050-RAMP-LIMIT  THRU  DD050-EXIT
054200               VARYING  STB-IDX FROM 1 BY 1
054300               UNTIL    STB-IDX > STB-COUNT.
054400      PERFORM  DD060-ACCUMULATE-TOTALS.
054500*
054600  DD000-EXIT.
054700      EXIT     SECTION.
054800*
054900  DD070-COUNT-ACTIVE.
055000      MOVE     ZERO TO CLC-ACTIVE-COUNT.
055100      PERFORM  DD071-COUNT-ONE
055200               VARYING  STB-IDX FROM 1 BY 1
055300               UNTIL    STB-IDX > STB-COUNT.
055400*
055500  DD071-COUNT-ONE.
055600      IF       STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
055700               OR STB-PAUSED (STB-IDX)
055800               ADD   1 TO CLC-ACTIVE-COUNT.
055900*
056000  DD005-SAVE-PRIOR-ALLOC.
056100      MOVE     STB-LAST-FINAL-ALLOC (STB-IDX) TO WS-PRIOR-ALLOC (STB-IDX).
056200*
056300  DD010-SET-BUDGET.
056400*
056500*   STEP 1 - BUDGET BY MODE, CLAMPED TO [0, LIMIT].
056600*
056700      IF       CYC-MODE = "P"
056800               MOVE     ZERO TO CLC-BUDGET-AMPS
056900               PERFORM  CC040-COMPUTE-AVAILABLE-AMPS  THRU  CC040-EXIT
057000      ELSE
057100               MOVE     CFG-TOTAL-CURRENT-LIMIT  TO  CLC-BUDGET-AMPS.
057200*
057300      IF       CLC-BUDGET-AMPS > CFG-TOTAL-CURRENT-LIMIT
057400               MOVE     CFG-TOTAL-CURRENT-LIMIT  TO  CLC-BUDGET-AMPS.
057500      IF       CLC-BUDGET-AMPS < 0
057600               MOVE     ZERO  TO  CLC-BUDGET-AMPS.
057700*
057800  DD020-EQUAL-SHARE.
057900*
058000*   STEP 2 - EQUAL SHARE, ROUNDED, TO EVERY ACTIVE STATION.
058100*
058200      DIVIDE   CLC-BUDGET-AMPS  BY  CLC-ACTIVE-COUNT
058300               GIVING  CLC-EQUAL-SHARE  ROUNDED.
058400      PERFORM  DD021-SET-EQUAL-SHARE
058500               VARYING  STB-IDX FROM 1 BY 1
058600               UNTIL    STB-IDX > STB-COUNT.
058700*
058800  DD021-SET-EQUAL-SHARE.
058900      IF       STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
059000               OR STB-PAUSED (STB-IDX)
059100               MOVE     CLC-EQUAL-SHARE TO STB-LAST-FINAL-ALLOC (STB-IDX).
059200*
059300  DD030-OVERBOOKING-BONUS.
059400*
059500*   STEP 3 - SPARE SITE CAPACITY TO HUNGRY (CHARGING, DRAWING) STATIONS.
059600*
059700      MOVE     ZERO TO CLC-ACTUAL-SUM  CLC-HUNGRY-COUNT.
059800      PERFORM  DD031-ACCUMULATE-ACTUAL
059900               VARYING  STB-IDX FROM 1 BY 1
060000               UNTIL    STB-IDX > STB-COUNT.
060100*
060200      COMPUTE  CLC-SPARE-AMPS ROUNDED =
060300               CFG-TOTAL-CURRENT-LIMIT - CLC-ACTUAL-SUM.
060400      IF       CLC-SPARE-AMPS < 0
060500               MOVE  ZERO TO CLC-SPARE-AMPS.
060600*
060700      IF       CLC-SPARE-AMPS > 0 AND CLC-HUNGRY-COUNT > 0
060800               DIVIDE   CLC-SPARE-AMPS  BY  CLC-HUNGRY-COUNT
060900                        GIVING  CLC-HUNGRY-BONUS  ROUNDED
061000               PERFORM  DD032-APPLY-BONUS
061100                        VARYING  STB-IDX FROM 1 BY 1
061200                        UNTIL    STB-IDX > STB-COUNT.
061300*
061400  DD031-ACCUMULATE-ACTUAL.
061500      IF       STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
061600               OR STB-PAUSED (STB-IDX)
061700               ADD      STB-ACTUAL-AMPS (STB-IDX)  TO  CLC-ACTUAL-SUM
061800               IF       STB-CHARGING (STB-IDX)
061900                        AND STB-ACTUAL-AMPS (STB-IDX) > 0
062000                        ADD 1 TO CLC-HUNGRY-COUNT.
062100*
062200  DD032-APPLY-BONUS.
062300      IF       STB-CHARGING (STB-IDX) AND STB-ACTUAL-AMPS (STB-IDX) > 0
062400               COMPUTE  STB-LAST-FINAL-ALLOC (STB-IDX) ROUNDED =
062500                        CLC-EQUAL-SHARE + CLC-HUNGRY-BONUS
062600               IF       STB-LAST-FINAL-ALLOC (STB-IDX)
062700                            > CFG-TOTAL-CURRENT-LIMIT
062800                        MOVE  CFG-TOTAL-CURRENT-LIMIT
062900                              TO  STB-LAST-FINAL-ALLOC (STB-IDX).
063000*
063100  DD040-MINIMUM-HYSTERESIS.
063200*
063300*   STEP 4 - PER STATION, ENFORCE THE MINIMUM OR PAUSE/HOLD.
063400*
063500      IF       NOT (STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
063600                    OR STB-PAUSED (STB-IDX))
063700               GO TO DD040-EXIT.
063800*
063900      IF       STB-LAST-FINAL-ALLOC (STB-IDX) > CFG-TOTAL-CURRENT-LIMIT
064000               MOVE  CFG-TOTAL-CURRENT-LIMIT
064100                     TO  STB-LAST-FINAL-ALLOC (STB-IDX).
064200*
064300      IF       STB-LAST-FINAL-ALLOC (STB-IDX) < CFG-MIN-STATION-CURRENT
064400               IF       STB-CHARGING (STB-IDX)
064500                        IF       STB-PAUSE-TIMER-RUNNING (STB-IDX) = "N"
064600                                 MOVE  "Y" TO
064700                                       STB-PAUSE-TIMER-RUNNING (STB-IDX)
064800                                 MOVE  CYC-TIMESTAMP  TO
064900                                       STB-PAUSE-TIMER-STARTED (STB-IDX)
065000                                 MOVE  CFG-MIN-STATION-CURRENT TO
065100                                       STB-LAST-FINAL-ALLOC (STB-IDX)
065200                        ELSE
065300                           IF    CYC-TIMESTAMP
065400                                     - STB-PAUSE-TIMER-STARTED (STB-IDX)
065500                                     < CFG-HYSTERESIS-DELAY
065600                                 MOVE  CFG-MIN-STATION-CURRENT TO
065700                                       STB-LAST-FINAL-ALLOC (STB-IDX)
065800                           ELSE
065900                                 MOVE  ZERO TO
066000                                       STB-LAST-FINAL-ALLOC (STB-IDX)
066100                                 MOVE  "N" TO
066200                                       STB-PAUSE-TIMER-RUNNING (STB-IDX)
066300               ELSE
066400                        MOVE  ZERO TO STB-LAST-FINAL-ALLOC (STB-IDX)
066500      ELSE
066600               MOVE     "N"  TO  STB-PAUSE-TIMER-RUNNING (STB-IDX)
066700               IF       STB-PAUSED (STB-IDX)
066800                        IF       STB-LAST-FINAL-ALLOC (STB-IDX)
066900                                    < CFG-MIN-STATION-CURRENT
067000                                        + CFG-HYSTERESIS-THRESHOLD
067100                                 MOVE  ZERO TO
067200                                       STB-LAST-FINAL-ALLOC (STB-IDX).
067300*
067400  DD040-EXIT.
067500      EXIT.
067600*
067700  DD050-RAMP-LIMIT.
067800*
067900*   STEP 5 - LIMIT THE RISE FROM THE PREVIOUS CYCLE'S FINAL ALLOCATION.
068000*   FIRST ALLOCATION FOR A STATION (OLD = 0) IS UNLIMITED.
068100*
068200      IF       NOT (STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
068300                    OR STB-PAUSED (STB-IDX))
068400               GO TO DD050-EXIT.
068500*
068600      MOVE     STB-LAST-FINAL-ALLOC (STB-IDX) TO WS-NEW-ALLOC-BEFORE-RAMP.
068700*
068800      IF       WS-NEW-ALLOC-BEFORE-RAMP <= WS-PRIOR-ALLOC (STB-IDX)
068900               GO TO DD050-EXIT.
069000      IF       WS-PRIOR-ALLOC (STB-IDX) = 0
069100               GO TO DD050-EXIT.
069200*
069300      IF       CYC-TIMESTAMP - STB-RAMP-TIMER-STARTED (STB-IDX)
069400                   < CFG-RAMP-UP-DELAY
069500               AND STB-RAMP-TIMER-RUNNING (STB-IDX) = "Y"
069600               MOVE     WS-PRIOR-ALLOC (STB-IDX)
069700                        TO  STB-LAST-FINAL-ALLOC (STB-IDX)
069800      ELSE
069900               COMPUTE  STB-LAST-FINAL-ALLOC (STB-IDX) ROUNDED =
070000                        WS-PRIOR-ALLOC (STB-IDX) + CFG-MAX-RAMP-UP-STEP
070100               IF       STB-LAST-FINAL-ALLOC (STB-IDX)
070200                            > WS-NEW-ALLOC-BEFORE-RAMP
070300                        MOVE  WS-NEW-ALLOC-BEFORE-RAMP
070400                              TO  STB-LAST-FINAL-ALLOC (STB-IDX)
070500               MOVE     "Y"  TO  STB-RAMP-TIMER-RUNNING (STB-IDX)
070600               MOVE     CYC-TIMESTAMP
070700                        TO  STB-RAMP-TIMER-STARTED (STB-IDX).
070800*
070900  DD050-EXIT.
071000      EXIT.
071100*
071200  DD060-ACCUMULATE-TOTALS.
071300      MOVE     ZERO TO CLC-TOTAL-ALLOC-AMPS.
071400      PERFORM  DD061-ADD-ONE
071500               VARYING  STB-IDX FROM 1 BY 1
071600               UNTIL    STB-IDX > STB-COUNT.
071700*
071800  DD061-ADD-ONE.
071900      IF       STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
072000               OR STB-PAUSED (STB-IDX)
072100               ADD   STB-LAST-FINAL-ALLOC (STB-IDX)
072200                     TO  CLC-TOTAL-ALLOC-AMPS.
072300*
072400**************************************************************************
072500*   SETPOINT-DISPATCHER
072600**************************************************************************
072700*
072800  EE000-DISPATCH-STATION        SECTION.
072900**************************************
073000      IF       NOT (STB-IDLE (STB-IDX) OR STB-CHARGING (STB-IDX)
073100                    OR STB-PAUSED (STB-IDX))
073200               GO TO EE000-EXIT.
073300*
073400      PERFORM  EE010-ROUND-SETPOINT.
073500      PERFORM  EE020-DECIDE-ACTION.
073600      PERFORM  EE030-WRITE-COMMAND.
073700*
073800  EE000-EXIT.
073900      EXIT     SECTION.
074000*
074100  EE010-ROUND-SETPOINT.
074200*
074300*   STANDARD ROUNDING TO THE NEAREST WHOLE AMPERE.  RND-SETPOINT-WORK
074400*   REDEFINES THE COMMAND RECORD ITSELF (WSEVCMD.COB) - IT IS ONLY A
074500*   WORKING TOTAL HERE, OVERLAID BY THE REAL CMD-FIELDS IN EE030.
074600*
074700      COMPUTE  WS-SETPOINT-AMPS ROUNDED = STB-LAST-FINAL-ALLOC (STB-IDX).
074800      MOVE     WS-SETPOINT-AMPS  TO  RND-SETPOINT-WORK.
074900*
075000  EE020-DECIDE-ACTION.
075100      IF       WS-SETPOINT-AMPS = STB-LAST-SENT-SETPOINT (STB-IDX)
075200               MOVE  "NOCHANGE"  TO  WS-ACTION
075300      ELSE
075400         IF    WS-SETPOINT-AMPS <= 0
075500               MOVE  "PAUSE"     TO  WS-ACTION
075600               MOVE  ZERO        TO  WS-SETPOINT-AMPS
075700         ELSE
075800               MOVE  "SET"       TO  WS-ACTION.
075900*
076000  EE030-WRITE-COMMAND.
076100      MOVE     CYC-TIMESTAMP            TO  CMD-TIMESTAMP.
076200      MOVE     STB-ID (STB-IDX)         TO  CMD-STATION-ID.
076300      MOVE     WS-ACTION                TO  CMD-ACTION.
076400      MOVE     WS-SETPOINT-AMPS         TO  CMD-SETPOINT-AMPS.
076500      MOVE     STB-STATE-NAME (STB-IDX) TO  CMD-STATE.
076600*
076700      IF       WS-ACTION NOT = "NOCHANGE"
076800               WRITE  EV-SETPOINT-COMMAND-RECORD.
076900*
077000      EVALUATE WS-ACTION
077100         WHEN  "SET"
077200               ADD  1 TO CLC-CNT-SET
077300         WHEN  "PAUSE"
077400               ADD  1 TO CLC-CNT-PAUSE
077500         WHEN  OTHER
077600               ADD  1 TO CLC-CNT-NOCHANGE.
077800*
077900      MOVE     WS-SETPOINT-AMPS  TO  STB-LAST-SENT-SETPOINT (STB-IDX).
078000*
078100**************************************************************************
078200*   EVSE-STATE-MAPPER
078300**************************************************************************
078400*
078500  FF000-MAP-STATION-STATE       SECTION.
078600**************************************
078700      PERFORM  FF010-MAP-STATE-CODE.
078800      PERFORM  FF020-CHECK-OFFLINE-TIMEOUT.
078900      PERFORM  FF030-CONVERT-UNITS.
079000*
079100  FF000-EXIT.  EXIT SECTION.
079200*
079300  FF010-MAP-STATE-CODE.
079400      EVALUATE STA-STATE-CODE
079500         WHEN  1
079600               MOVE  1  TO  STB-STATE-VAL (WS-FOUND-IDX)
079700               MOVE  "NOT-CONNECTED"  TO  STB-STATE-NAME (WS-FOUND-IDX)
079800         WHEN  2
079900               MOVE  2  TO  STB-STATE-VAL (WS-FOUND-IDX)
080000               MOVE  "IDLE"           TO  STB-STATE-NAME (WS-FOUND-IDX)
080100         WHEN  3
080200               MOVE  3  TO  STB-STATE-VAL (WS-FOUND-IDX)
080300               MOVE  "CHARGING"       TO  STB-STATE-NAME (WS-FOUND-IDX)
080400         WHEN  4
080500               MOVE  4  TO  STB-STATE-VAL (WS-FOUND-IDX)
080600               MOVE  "ERROR"          TO  STB-STATE-NAME (WS-FOUND-IDX)
080700         WHEN  254
080800               MOVE  5  TO  STB-STATE-VAL (WS-FOUND-IDX)
080900               MOVE  "DISABLED-PAUSED" TO STB-STATE-NAME (WS-FOUND-IDX)
081000         WHEN  OTHER
081100               MOVE  6  TO  STB-STATE-VAL (WS-FOUND-IDX)
081200               MOVE  "OFFLINE"        TO  STB-STATE-NAME (WS-FOUND-IDX).
081400*
081500  FF020-CHECK-OFFLINE-TIMEOUT.
081600*
081700*   LAST-SEEN AGE BEYOND THE OFFLINE TIMEOUT FORCES OFFLINE NO
081800*   MATTER WHAT THE GATEWAY'S RAW STATE CODE SAID.
081900*
082000      IF       STA-LAST-SEEN-AGE > CFG-OFFLINE-TIMEOUT
082100               MOVE  6  TO  STB-STATE-VAL (WS-FOUND-IDX)
082200               MOVE  "OFFLINE"  TO  STB-STATE-NAME (WS-FOUND-IDX).
082300*
082400  FF030-CONVERT-UNITS.
082500*
082600*   MA -> A TO 1 DECIMAL; WH -> KWH TO 2 DECIMALS.
082700*
082800      DIVIDE   STA-ACTUAL-MILLIAMPS  BY  1000
082900               GIVING  STB-ACTUAL-AMPS (WS-FOUND-IDX)  ROUNDED.
083000      DIVIDE   STA-SESSION-WH  BY  1000
083100               GIVING  STB-SESSION-KWH (WS-FOUND-IDX)  ROUNDED.
083200*
083300**************************************************************************
083400*   STATE-PERSISTENCE
083500**************************************************************************
083600*
083700  GG010-READ-STATE              SECTION.
083800**************************************
083900      MOVE     PST-MODE            TO  SWI-LAST-MODE.
084000      MOVE     PST-HYST-THRESHOLD  TO  CFG-HYSTERESIS-THRESHOLD.
084100      MOVE     PST-RAMP-DELAY      TO  CFG-RAMP-UP-DELAY.
084200*
084300  GG010-EXIT.  EXIT SECTION.
084400*
084500  GG020-WRITE-STATE              SECTION.
084600**************************************
084700      MOVE     SWI-LAST-MODE             TO  PST-MODE.
084800      MOVE     CFG-HYSTERESIS-THRESHOLD TO PST-HYST-THRESHOLD.
084900      MOVE     CFG-RAMP-UP-DELAY        TO PST-RAMP-DELAY.
084950*
084960*   SANITY CHECK BEFORE THE REWRITE - BOTH TUNING VALUES ZERO MEANS
084970*   THE RESTORE AT START OF RUN NEVER TOOK, WORTH A NOTE ON THE
084980*   CONSOLE  EV0058.
084990      IF       PST-HYST-THRESHOLD = ZERO AND PST-RAMP-DELAY = ZERO
084995               DISPLAY  "EV000 WARNING - HYST/RAMP TUNING ZERO".
085000*
085010      IF       UPSI-0
085020               DISPLAY  "EV000 TRACE - STATE REC " TRC-TUNING-TEXT.
085030*
085100      OPEN     OUTPUT   STATE-FILE.
085200      WRITE    EV-PERSISTED-STATE-RECORD.
085300      CLOSE    STATE-FILE.
085400*
085500  GG020-EXIT.  EXIT SECTION.
085600*
