000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PERSISTED        *
000400*     LOAD-MANAGER STATE FILE              *
000500*     SINGLE RECORD - NO KEY NEEDED        *
000600*                                          *
000700*  CARRIES MODE + HYSTERESIS/RAMP TUNING   *
000800*    ACROSS RUNS OF EV000 SO A RESTART     *
000900*    DOES NOT RE-LEARN THEM FROM DEFAULTS  *
001000*******************************************
001100*
001200*  FILE SIZE 8 BYTES PADDED TO 20 BY FILLER.
001300*
001400* 04/01/26 EJM - CREATED.
001500* 15/01/26 EJM - WIDENED PST-RAMP-DELAY 9(2)V9 TO 9(3)V9, THE 30S
001600*                DEFAULT PLUS GROWTH ROOM DID NOT FIT  EV0009.
001610* 09/08/26 EJM - PST-HYST-THRESHOLD AND PST-RAMP-DELAY TAKEN OFF
001620*                COMP-3 AND PUT BACK ON DISPLAY - STATEFL IS A LINE
001630*                SEQUENTIAL FILE, NOT A FIXED-COLUMN TEXT IMAGE OF
001640*                PACKED BYTES  EV0058.  EV-PERSISTED-TUNING RE-CUT
001650*                AS EV-PERSISTED-TRACE, BELOW - THE OLD COMBINED
001660*                PIC 9(5)V99 COMP-3 VIEW WAS ONE BYTE SHORT OF THE
001670*                TWO FIELDS IT WAS MEANT TO OVERLAY AND GG020'S
001680*                ZERO-CHECK NOW TESTS PST-HYST-THRESHOLD AND
001690*                PST-RAMP-DELAY DIRECTLY INSTEAD.
001700*
001800  01  EV-PERSISTED-STATE-RECORD.
001900      03  PST-MODE                  PIC X.
002000*         P = PV-ONLY, G = PV-PLUS-GRID.
002100      03  PST-HYST-THRESHOLD        PIC 9(2)V9.
002200*         HYSTERESIS THRESHOLD, AMPS.
002300      03  PST-RAMP-DELAY            PIC 9(3)V9.
002400*         RAMP-UP DELAY, SECONDS.  EV0009.
002500      03  FILLER                    PIC X(12).
002600*
002700* FLAT TEXT VIEW OF THE TWO TUNING FIELDS, FOR THE CONSOLE TRACE
002800* GG020 WRITES WHEN UPSI-0 IS ON - NOT USED FOR ARITHMETIC, SO IT
002900* ONLY HAS TO LINE UP BYTE FOR BYTE, NOT DECIMAL POINT FOR DECIMAL
003000* POINT.
003100*
003200  01  EV-PERSISTED-TRACE   REDEFINES EV-PERSISTED-STATE-RECORD.
003300      03  TRC-MODE                  PIC X.
003400      03  TRC-TUNING-TEXT           PIC X(7).
003500      03  FILLER                    PIC X(12).
