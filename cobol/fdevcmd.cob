000100*******************************************
000200*  FD - SETPOINT COMMAND FILE              *
000300*******************************************
000400*
000500* 04/01/26 EJM - CREATED.
000600*
000700  FD  COMMAND-FILE
000800      LABEL RECORDS ARE STANDARD.
000900      COPY "WSEVCMD.COB".
