000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SETPOINT         *
000400*     COMMAND FILE                        *
000500*                                          *
000600*     WRITTEN ONCE PER STATION DECISION   *
000700*******************************************
000800*  FILE SIZE 27 BYTES.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/01/26 EJM - CREATED.
001300* 26/01/26 EJM - CMD-ACTION WIDENED X(6) TO X(8) SO DISABLE AND
001400*                NOCHANGE BOTH FIT WITHOUT TRUNCATION  EV0017.
001500*
001600  01  EV-SETPOINT-COMMAND-RECORD.
001700      03  CMD-TIMESTAMP        PIC 9(10).
001800*         CYCLE TIME, EPOCH SECONDS - UNEDITED ON THE COMMAND FILE.
001900      03  CMD-STATION-ID       PIC 9(2).
002000      03  CMD-ACTION           PIC X(8).
002100*         SET, PAUSE, DISABLE OR NOCHANGE.
002200      03  CMD-SETPOINT-AMPS    PIC 9(2).
002300*         ROUNDED WHOLE-AMPERE SETPOINT, ZERO WHEN PAUSED/DISABLED.
002400      03  CMD-STATE            PIC X(13).
002500*         MAPPED STATION STATE NAME - SEE FF010.
002600      03  FILLER               PIC X(3).
002700*
002800* REDEFINITION USED BY EE010 WHILE THE ROUNDED SETPOINT IS STILL A
002900* WORKING TOTAL BEFORE IT IS EDITED DOWN TO CMD-SETPOINT-AMPS.
003000*
003100  01  EV-ROUNDED-SETPOINT   REDEFINES EV-SETPOINT-COMMAND-RECORD.
003200      03  RND-TIMESTAMP         PIC 9(10).
003300      03  RND-STATION-ID        PIC 9(2).
003400      03  RND-ACTION            PIC X(8).
003500      03  RND-SETPOINT-WORK     PIC 9(2)V9   COMP-3.
003600      03  FILLER                PIC X(16).
