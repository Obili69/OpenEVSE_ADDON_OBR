000100*******************************************
000200*  SELECT CLAUSE - PERSISTED STATE FILE   *
000300*******************************************
000400*
000500* 04/01/26 EJM - CREATED.
000600* 12/01/26 EJM - CONFIRMED OPTIONAL - STATE FILE MAY NOT EXIST ON
000700*                A FIRST EVER RUN, AA010 HANDLES STATUS 35.
000800*
000900      SELECT  STATE-FILE
001000              ASSIGN        TO "STATEFL"
001100              ORGANIZATION  IS LINE SEQUENTIAL
001200              ACCESS MODE   IS SEQUENTIAL
001300              FILE STATUS   IS EV-STA-STATUS.
