000100*******************************************
000200*                                          *
000300*  RECORD DEFINITIONS FOR CYCLE INPUT     *
000400*        FILE (SITE + STATION SNAPSHOTS)  *
000500*     MIXED 'C' HEADER / 'S' DETAIL RECS  *
000600*******************************************
000700*  HEADER REC 33 BYTES.  DETAIL REC 51 BYTES.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 EJM - CREATED.
001200* 11/01/26 EJM - ADDED CYC-STATION-COUNT SO BB010 KNOWS HOW MANY
001300*                DETAIL RECS FOLLOW A HEADER WITHOUT LOOK-AHEAD.
001400* 19/02/26 EJM - STA-LAST-SEEN-AGE WIDENED 9(3) TO 9(4)  EV0041
001500*                (GATEWAY WAS TRUNCATING OFFLINE STATIONS NEAR
001600*                24 MINUTES UNSEEN).
001610* 09/08/26 EJM - CYC-TIMESTAMP, CYC-GRID-POWER-W, CYC-STATION-COUNT,
001620*                STA-ID, STA-STATE-CODE, STA-ACTUAL-MILLIAMPS,
001630*                STA-SESSION-WH AND STA-LAST-SEEN-AGE TAKEN OFF
001640*                COMP/COMP-3 AND PUT BACK ON DISPLAY - CYCLES IS A
001650*                LINE SEQUENTIAL FILE, PACKED/BINARY BYTES ARE NOT
001660*                FIXED-COLUMN TEXT AND CAN CARRY A STRAY X'0A' RIGHT
001670*                THROUGH THE RECORD DELIMITER  EV0057.  BYTE COUNTS
001680*                ABOVE WIDENED ACCORDINGLY.
001700*
001800  01  EV-CYCLE-HEADER-RECORD.
001900      03  CYC-REC-TYPE           PIC X.
002000*         'C' = CYCLE HEADER.
002100      03  CYC-TIMESTAMP          PIC 9(10).
002200*         EPOCH SECONDS FOR THIS MEASUREMENT CYCLE.
002300      03  CYC-ENABLE-FLAG        PIC X.
002400*         Y = CHARGING ENABLED, N = DISABLED.
002500      03  CYC-MODE               PIC X.
002600*         P = PV-ONLY, G = PV-PLUS-GRID.
002700      03  CYC-GRID-POWER-SIGN    PIC X.
002800*         '+' IMPORTING, '-' EXPORTING.
002900      03  CYC-GRID-POWER-W       PIC 9(6)V9.
003000*         ABSOLUTE GRID POWER, WATTS.
003100      03  CYC-STATION-COUNT      PIC 9(2).
003200*         NUMBER OF STATION-DETAIL RECS FOLLOWING THIS HEADER.
003300      03  FILLER                 PIC X(10).
003400*
003500  01  EV-STATION-DETAIL-RECORD.
003600      03  STA-REC-TYPE           PIC X.
003700*         'S' = STATION DETAIL.
003800      03  STA-ID                 PIC 9(2).
003900*         STATION ID, 1-BASED.
004000      03  STA-NAME               PIC X(12).
004100      03  STA-STATE-CODE         PIC 9(2).
004200*         RAW GATEWAY STATE CODE - MAPPED BY FF010.
004300      03  STA-ACTUAL-MILLIAMPS   PIC 9(6).
004400*         ACTUAL CHARGING CURRENT, MILLIAMPS.
004500      03  STA-SESSION-WH         PIC 9(7)V9.
004600*         SESSION ENERGY, WATT-HOURS.
004700      03  STA-LAST-SEEN-AGE      PIC 9(4).
004800*         EV0041 SECONDS SINCE STATION LAST REPORTED.
004900      03  STA-VEHICLE-CONN       PIC X.
005000*         Y/N VEHICLE CONNECTED.
005100      03  FILLER                 PIC X(15).
