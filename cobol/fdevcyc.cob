000100*******************************************
000200*  FD - CYCLE INPUT FILE                  *
000300*     TWO RECORD FORMATS SHARE THIS FD -  *
000400*     CYC-REC-TYPE TELLS BB000 WHICH ONE  *
000500*     IT JUST READ.                       *
000600*******************************************
000700*
000800* 04/01/26 EJM - CREATED.
000900*
001000  FD  CYCLE-FILE
001100      LABEL RECORDS ARE STANDARD.
001200      COPY "WSEVCYC.COB".
