000100*******************************************
000200*                                          *
000300*  WORKING FIELDS FOR THE ALLOCATION      *
000400*     ALGORITHM AND THE PV SAMPLE         *
000500*     HISTORY (CLOUD DETECTION)           *
000600*                                          *
000700*     IN-MEMORY TABLE, NOT A FILE.        *
000800*******************************************
000900*  HISTORY TABLE 14 ENTRIES X 7 BYTES.
001000*
001100* THESE FIELDS WILL NEED CHANGING
001200*
001300* 04/01/26 EJM - CREATED.
001400* 18/01/26 EJM - PV-HISTORY SIZED FOR CLOUD-DETECTION-WINDOW /
001500*                MEASUREMENT-INTERVAL = 60/5 = 12 SAMPLES, WITH
001600*                2 SPARE - WIDEN BOTH CONSTANTS TOGETHER  EV0013.
001700*
001800  01  EV-CYCLE-GRID-SIGNED       PIC S9(6)V9  COMP-3.
001900*         SIGNED VIEW OF THE GRID READING, BUILT BY CC010 FROM THE
002000*         SIGN AND MAGNITUDE ON CYCLE-HEADER BEFORE IT IS FOLDED
002100*         INTO THE PV SAMPLE HISTORY BELOW (SURPLUS IS THE
002200*         MAGNITUDE ONLY WHEN EXPORTING, ELSE ZERO).
002300*
002400  01  EV-PV-HISTORY.
002500      03  PVH-COUNT                     PIC 9(2)  COMP.
002600      03  PVH-ENTRY                     OCCURS 14 TIMES
002700                                         INDEXED BY PVH-IDX.
002800          05  PVH-SURPLUS-W             PIC 9(6)V9   COMP-3.
002900          05  PVH-SAMPLE-TIME           PIC 9(10)    COMP.
003000      03  PVH-LAST-UPDATE-TIME          PIC 9(10)    COMP.
003100      03  FILLER                        PIC X(4).
003200*
003300* REDEFINITION OF THE SAMPLE SLICE USED BY CC030 WHEN IT IS SUMMING
003400* AND SQUARING THE HISTORY FOR THE POPULATION-VARIANCE TEST RATHER
003500* THAN WALKING THE GROUP ITEM FIELD BY FIELD.
003600*
003700  01  EV-PV-HISTORY-FLAT  REDEFINES EV-PV-HISTORY.
003800      03  PVF-COUNT                     PIC 9(2)     COMP.
003900      03  PVF-VALUES                    PIC 9(6)V9   COMP-3
004000                                         OCCURS 14 TIMES.
004100      03  FILLER                        PIC X(12).
004200*
004300  01  EV-CALC-WORK.
004400      03  CLC-ACTIVE-COUNT              PIC 9(2)      COMP.
004500      03  CLC-BUDGET-AMPS               PIC 9(3)V9    COMP-3.
004600      03  CLC-EQUAL-SHARE               PIC 9(3)V9    COMP-3.
004700      03  CLC-ACTUAL-SUM                PIC 9(4)V9    COMP-3.
004800      03  CLC-SPARE-AMPS                PIC 9(3)V9    COMP-3.
004900      03  CLC-HUNGRY-COUNT              PIC 9(2)      COMP.
005000      03  CLC-HUNGRY-BONUS              PIC 9(3)V9    COMP-3.
005100      03  CLC-CLOUD-SUM-W               PIC 9(8)V9    COMP-3.
005200      03  CLC-CLOUD-SUMSQ-W             PIC 9(12)     COMP.
005300      03  CLC-CLOUD-MEAN                PIC 9(6)V9    COMP-3.
005400      03  CLC-CLOUD-VARIANCE            PIC 9(8)      COMP.
005500      03  CLC-CLOUD-MIN                 PIC 9(6)V9    COMP-3.
005600      03  CLC-TOTAL-ALLOC-AMPS          PIC 9(3)V9    COMP-3.
005700      03  CLC-MAX-ALLOC-SEEN            PIC 9(3)V9    COMP-3.
005800      03  CLC-CYCLES-PROCESSED          PIC 9(6)      COMP.
005900      03  CLC-CNT-SET                   PIC 9(6)      COMP.
006000      03  CLC-CNT-PAUSE                 PIC 9(6)      COMP.
006100      03  CLC-CNT-NOCHANGE              PIC 9(6)      COMP.
006200      03  CLC-CNT-DISABLE               PIC 9(6)      COMP.
006300      03  FILLER                        PIC X(4).
