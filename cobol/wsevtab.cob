000100*******************************************
000200*                                          *
000300*  WORKING TABLE OF PER-STATION STATE     *
000400*     CARRIED CYCLE TO CYCLE BY EV000     *
000500*                                          *
000600*  STATE HELD HERE, NOT ON A FILE, IS THE *
000700*    LAST-FINAL-ALLOCATION, THE PAUSE-    *
000800*    PENDING TIMER AND THE RAMP-UP TIMER -*
000900*    THE ONLY THINGS THE ALGORITHM NEEDS  *
001000*    TO REMEMBER BETWEEN CYCLES.          *
001100*                                          *
001200*     IN-MEMORY TABLE, NOT A FILE.        *
001300*******************************************
001400*  TABLE SIZE 20 ENTRIES X 24 BYTES.
001500*
001600* THESE FIELD DEFINITIONS WILL NEED CHANGING
001700*
001800* 04/01/26 EJM - CREATED.
001900* 09/01/26 EJM - ADDED STB-PAUSE-TIMER-RUNNING, FIRST CUT ONLY HAD
002000*                THE ELAPSED COUNT AND COULD NOT TELL "NEVER STARTED"
002100*                FROM "STARTED AT ZERO THIS CYCLE".
002200* 03/02/26 EJM - STB-LAST-SENT-SETPOINT RESET LOOP FOR DISABLE
002300*                TRANSITIONS NOW ALSO CLEARS STB-PAUSE-TIMER-RUNNING
002400*                AND STB-RAMP-TIMER-RUNNING  EV0028.
002500*
002600  01  EV-STATION-TABLE.
002700      03  STB-COUNT                         PIC 9(2)  COMP.
002800          88  STB-TABLE-EMPTY                 VALUE ZERO.
002900      03  STB-ENTRY                         OCCURS 20 TIMES
003000                                             INDEXED BY STB-IDX.
003100          05  STB-ID                        PIC 9(2)      COMP.
003200          05  STB-NAME                      PIC X(12).
003300          05  STB-STATE-VAL                 PIC 9(2)      COMP.
003400              88  STB-NOT-CONNECTED            VALUE 1.
003500              88  STB-IDLE                     VALUE 2.
003600              88  STB-CHARGING                 VALUE 3.
003700              88  STB-ERROR                    VALUE 4.
003800              88  STB-PAUSED                   VALUE 5.
003900              88  STB-OFFLINE                  VALUE 6.
004000          05  STB-STATE-NAME                PIC X(13).
004100          05  STB-ACTUAL-AMPS               PIC 9(3)V9    COMP-3.
004200          05  STB-SESSION-KWH               PIC 9(5)V99   COMP-3.
004300          05  STB-VEHICLE-CONN              PIC X.
004400          05  STB-LAST-FINAL-ALLOC          PIC 9(3)V9    COMP-3.
004500          05  STB-LAST-SENT-SETPOINT        PIC 9(2)      COMP.
004600          05  STB-PAUSE-TIMER-RUNNING       PIC X.
004700          05  STB-PAUSE-TIMER-STARTED       PIC 9(10)     COMP.
004800          05  STB-RAMP-TIMER-RUNNING        PIC X.
004900          05  STB-RAMP-TIMER-STARTED        PIC 9(10)     COMP.
005000          05  FILLER                        PIC X(4).
005100*
005200* SYSTEM-WIDE SWITCHES TOUCHED BY MORE THAN ONE SECTION OF EV000 -
005300* KEPT CLUSTERED HERE THE WAY THE OLD SWT/LWT TABLES WERE, RATHER
005400* THAN SCATTERED LOOSE 77-LEVELS.
005500*
005600  01  EV-SWITCHES.
005700      03  SWI-EOF-SWITCH                    PIC X  VALUE "N".
005800          88  EV-EOF                          VALUE "Y".
005900      03  SWI-PRIOR-ENABLE-FLAG             PIC X  VALUE "Y".
006000*         PREVIOUS CYCLE'S CYC-ENABLE-FLAG, TO SPOT THE TRANSITION.
006050*         DEFAULTS ENABLED SO A SITE THAT STARTS UP ALREADY
006060*         DISABLED STILL GETS ITS ONE DISABLE COMMAND  EV0028.
006200      03  SWI-CLOUD-FLAG                    PIC X.
006300      03  SWI-STALE-FLAG                    PIC X.
006400      03  SWI-LAST-MODE                     PIC X  VALUE "P".
006500*         MOST RECENT CYC-MODE SEEN, CARRIED TO PST-MODE AT AA090.
006600      03  FILLER                            PIC X(3).
