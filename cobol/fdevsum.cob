000100*******************************************
000200*  FD - CYCLE SUMMARY FILE                *
000300*     ALSO CARRIES THE ONE END-OF-RUN     *
000400*     TOTALS REC, WRITTEN LAST BY AA090.  *
000500*******************************************
000600*
000700* 04/01/26 EJM - CREATED.
000800*
000900  FD  SUMMARY-FILE
001000      LABEL RECORDS ARE STANDARD.
001100      COPY "WSEVSUM.COB".
