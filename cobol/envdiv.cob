000100*******************************************
000200*                                          *
000300*  COMMON ENVIRONMENT DIVISION BLOCK      *
000400*     SOURCE-COMPUTER / OBJECT-COMPUTER   *
000500*     / SPECIAL-NAMES                     *
000600*                                          *
000700*     COPIED BY EVERY EV0NN PROGRAM SO    *
000800*     THEY ALL AGREE ON SWITCHES & FORMS. *
000900*******************************************
001000*
001100* 04/01/26 EJM - CREATED.
001200*
001300  SOURCE-COMPUTER.         EV-HOST.
001400  OBJECT-COMPUTER.         EV-HOST.
001500  SPECIAL-NAMES.
001600      C01 IS TOP-OF-FORM
001700      CLASS EV-NUMERIC IS "0" THRU "9"
001800      UPSI-0 OFF.
001900*         UPSI-0 ON = FORCE VERBOSE TRACE TO THE CONSOLE.
