000100*******************************************
000200*                                          *
000300*  SITE CONFIGURATION CONSTANTS FOR       *
000400*     THE LOAD ALLOCATOR                  *
000500*                                          *
000600*  THESE ARE THE COMMISSIONING DEFAULTS - *
000700*    IF A SITE EVER NEEDS ITS OWN VALUES  *
000800*    SPLIT THIS INTO A REAL PARAMETER     *
000900*    FILE KEYED BY SITE, SAME AS PY-PARAM1*
001000*    DOES FOR PAYROLL.  NOT NEEDED YET -  *
001100*    ONE SITE, ONE SET OF NUMBERS.        *
001200*******************************************
001300*
001400* 04/01/26 EJM - CREATED.
001500* 21/01/26 EJM - ADDED CFG-CLOUD-VARIANCE-THRESHOLD, LEFT OUT OF THE
001600*                FIRST CUT  EV0006.
001700*
001800  01  EV-SITE-CONFIG.
001900      03  CFG-TOTAL-CURRENT-LIMIT       PIC 9(3)V9  COMP-3  VALUE 32.0.
002000*         SITE-WIDE MAXIMUM, AMPS.
002100      03  CFG-MIN-STATION-CURRENT       PIC 9(2)V9  COMP-3  VALUE 6.0.
002200*         BELOW THIS A STATION MUST PAUSE, AMPS.
002300      03  CFG-VOLTAGE                   PIC 9(3)    COMP    VALUE 230.
002400*         NOMINAL PHASE VOLTAGE.
002500      03  CFG-PHASES                    PIC 9       COMP    VALUE 1.
002600*         WATTS-PER-AMP = CFG-VOLTAGE X CFG-PHASES.
002700      03  CFG-HYSTERESIS-THRESHOLD      PIC 9(2)V9  COMP-3  VALUE 2.0.
002800*         EXTRA MARGIN TO RESUME A PAUSED STATION, AMPS.
002900      03  CFG-HYSTERESIS-DELAY          PIC 9(3)    COMP    VALUE 10.
003000*         GRACE PERIOD BEFORE PAUSING, SECONDS.
003100      03  CFG-RAMP-UP-DELAY             PIC 9(3)    COMP    VALUE 30.
003200*         MINIMUM INTERVAL BETWEEN RAMP-UP STEPS, SECONDS.
003300      03  CFG-MAX-RAMP-UP-STEP          PIC 9(2)V9  COMP-3  VALUE 4.0.
003400*         MAX INCREASE PER RAMP STEP, AMPS.
003500      03  CFG-MEASUREMENT-INTERVAL      PIC 9(3)    COMP    VALUE 5.
003600*         CYCLE PERIOD, SECONDS.
003700      03  CFG-CLOUD-DETECTION-WINDOW    PIC 9(3)    COMP    VALUE 60.
003800*         SAMPLE HISTORY WINDOW, SECONDS.
003900      03  CFG-CLOUD-VARIANCE-THRESHOLD  PIC 9(4)    COMP    VALUE 500.
004000*         POPULATION VARIANCE ABOVE THIS MEANS CLOUD, WATTS SQUARED.
004100      03  CFG-PV-STALE-TIMEOUT          PIC 9(3)    COMP    VALUE 60.
004200*         PV READINGS OLDER THAN THIS ARE UNUSABLE, SECONDS.
004300      03  CFG-OFFLINE-TIMEOUT           PIC 9(3)    COMP    VALUE 120.
004400*         LAST-SEEN AGE BEYOND THIS FORCES STATE OFFLINE, SECONDS.
004500      03  FILLER                        PIC X(6).
