000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CYCLE            *
000400*       SUMMARY  FILE                     *
000500*     ONE REC WRITTEN PER CYCLE           *
000600*******************************************
000700*  DETAIL REC 40 BYTES.  TOTALS REC 42 BYTES.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 EJM - CREATED.
001200* 02/02/26 EJM - ADDED SUM-CLOUD-FLAG & SUM-STALE-FLAG, WERE BEING
001300*                FOLDED INTO SUM-MODE BY MISTAKE IN THE FIRST CUT.
001310* 09/08/26 EJM - SUM-BUDGET-AMPS, SUM-TOTAL-ALLOC-AMPS AND
001320*                SUM-ACTIVE-COUNT TAKEN OFF COMP/COMP-3, PLUS THE
001330*                TOT-* GRAND TOTALS BELOW FOR THE SAME REASON - ALL
001340*                SHARE THIS LINE SEQUENTIAL FILE WITH SUM-TIMESTAMP,
001350*                WHICH WAS ALREADY DISPLAY  EV0057.  BYTE COUNTS
001360*                ABOVE WIDENED ACCORDINGLY.
001400*
001500  01  EV-CYCLE-SUMMARY-RECORD.
001600      03  SUM-TIMESTAMP                PIC 9(10).
001700      03  SUM-MODE                     PIC X(12).
001800*         PV-ONLY OR PV-PLUS-GRID.
001900      03  SUM-BUDGET-AMPS              PIC 9(3)V9.
002000      03  SUM-TOTAL-ALLOC-AMPS         PIC 9(3)V9.
002100      03  SUM-ACTIVE-COUNT             PIC 9(2).
002200      03  SUM-CLOUD-FLAG               PIC X.
002300*         Y IF CLOUD CONDITION DETECTED THIS CYCLE.
002400      03  SUM-STALE-FLAG               PIC X.
002500*         Y IF PV DATA STALE THIS CYCLE.
002600      03  FILLER                       PIC X(6).
002700*
002800*   END OF RUN GRAND TOTALS - ONE REC WRITTEN BY AA090 AFTER THE
002900*   LAST CYCLE SUMMARY, SO A DOWNSTREAM REPORT DOES NOT NEED TO
003000*   RE-READ AND RE-SUM THE WHOLE SUMMARY FILE.
003100*
003200  01  EV-SUMMARY-TOTALS-RECORD.
003300      03  TOT-CYCLES-PROCESSED         PIC 9(6).
003400      03  TOT-COMMANDS-SET             PIC 9(6).
003500      03  TOT-COMMANDS-PAUSE           PIC 9(6).
003600      03  TOT-COMMANDS-NOCHANGE        PIC 9(6).
003700      03  TOT-COMMANDS-DISABLE         PIC 9(6).
003800      03  TOT-MAX-ALLOC-AMPS           PIC 9(3)V9.
003900      03  FILLER                       PIC X(8).
