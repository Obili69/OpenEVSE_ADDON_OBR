000100*******************************************
000200*  SELECT CLAUSE - SETPOINT COMMAND FILE  *
000300*******************************************
000400*
000500* 04/01/26 EJM - CREATED.
000600*
000700      SELECT  COMMAND-FILE
000800              ASSIGN        TO "COMMANDS"
000900              ORGANIZATION  IS LINE SEQUENTIAL
001000              ACCESS MODE   IS SEQUENTIAL
001100              FILE STATUS   IS EV-CMD-STATUS.
