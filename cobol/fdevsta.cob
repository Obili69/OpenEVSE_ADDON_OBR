000100*******************************************
000200*  FD - PERSISTED STATE FILE               *
000300*     SINGLE RECORD, NO KEY.               *
000400*******************************************
000500*
000600* 04/01/26 EJM - CREATED.
000700*
000800  FD  STATE-FILE
000900      LABEL RECORDS ARE STANDARD.
001000      COPY "WSEVSTA.COB".
